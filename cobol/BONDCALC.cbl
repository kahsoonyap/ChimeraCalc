000100*****************************************************************
000200** BOND PRICE / YIELD CALCULATION BATCH
000300**
000400** PROGRAM  : BONDCALC
000500** AUTHOR   : CHIPMAN
000600** PURPOSE  : READS A SEQUENTIAL FILE OF BOND CALCULATION REQUESTS
000700**            (PRICE OR YIELD) AND WRITES ONE RESULT LINE PER
000800**            REQUEST TO THE PRINTED REPORT, PLUS A RUN CONTROL
000900**            TOTAL LINE AT END OF FILE.  REPLACES THE OLD DESK
001000**            CALCULATOR WORKSHEETS THE BOND DESK USED TO KEY BY
001100**            HAND EVERY MORNING.
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    BONDCALC.
001500*----------------------------------------------------------------
001600*NO CALL STATEMENTS ANYWHERE IN THIS PROGRAM - THE WHOLE PRICE AND
001700*YIELD CALCULATION FITS IN ONE LOAD MODULE, SO THERE IS NO
001800*SUBPROGRAM LIBRARY MEMBER TO KEEP IN STEP WITH THIS ONE.
001900*----------------------------------------------------------------
002000 AUTHOR.        CHIPMAN.
002100 INSTALLATION.  CORPORATE DATA CENTER.
002200 DATE-WRITTEN.  03/12/1987.
002300 DATE-COMPILED.
002400 SECURITY.      INTERNAL USE ONLY - BOND DESK ACCOUNTING.
002500*----------------------------------------------------------------
002600*CHANGE LOG
002700*----------------------------------------------------------------
002800*03/12/87  CAC  ORIGINAL PROGRAM.  REPLACES THE FOLDING-CALCULATOR
002900*               WORKSHEETS.  PRICE SIDE ONLY, BISECTION YIELD
003000*               SOLVE ADDED THE FOLLOWING WEEK BELOW.
003100*03/19/87  CAC  ADDED CALCYIELD BISECTION SEARCH PER BOND DESK
003200*               REQUEST (NO CLOSED-FORM SOLUTION FOR YIELD).
003300*07/02/88  CAC  FIXED PRICE FORMULA FOR YEARS = ZERO (MATURED
003400*               BONDS WERE BLOWING UP THE DISCOUNTING LOOP).
003500*11/14/89  RLM  ADDED ERROR COUNT AND "E" FLAG FOR BAD REQUEST
003600*               TYPE CODES COMING OUT OF THE NEW FEED FROM
003700*               SETTLEMENTS.  SEE ALSO 320-EDIT-REQUEST-TYPE.
003800*02/08/91  RLM  PAGE BREAK LOGIC ON THE REPORT - DESK WAS
003900*               COMPLAINING HEADERS ONLY PRINTED ONCE.
004000*09/23/93  JWT  REWORKED BISECTION LOOP WITH AN ITERATION CAP.
004100*               PROD JOB HUNG OVERNIGHT ON A BAD COUPON/FACE
004200*               COMBINATION FROM A TEST FEED - SEE TICKET 93-0611.
004300*04/11/95  JWT  WIDENED INTERMEDIATE WORK FIELDS TO 9 DECIMALS
004400*               SO ROUNDED PRICE MATCHES THE DESK'S SPREADSHEET
004500*               TO THE PENNY ON LARGE FACE VALUES.
004600*08/30/96  DPK  MINOR - TIGHTENED UP COLUMN SPACING ON THE
004700*               DETAIL LINE FOR THE NEW LASER PRINTER FORMS.
004800*12/02/98  DPK  Y2K REMEDIATION - DATE-AND-TIME WORK AREA NOW
004900*               CARRIES A FULL 4-DIGIT YEAR.  OLD 2-DIGIT VIEW    Y2K-1998
005000*               KEPT BELOW, REDEFINED, FOR THE OLD TRACE DISPLAY. Y2K-1998
005100*01/14/99  DPK  Y2K SIGN-OFF TESTING - NO FURTHER CHANGES REQUIRED
005200*               TO THE CALCULATION LOGIC ITSELF.
005300*06/19/01  RLM  CONVERTED REQUEST FILE FROM THE OLD 80 BYTE CARD
005400*               IMAGE LAYOUT TO THE SETTLEMENTS 41 BYTE FEED.
005500*03/04/04  NTS  ADDED BISECTION GUESS TRACE TABLE (REDEFINES OF
005600*               GUESS-A/B/C) FOR THE AUDIT REQUEST ON TICKET
005700*               04-0298.  NO CHANGE TO THE CALCULATION RESULTS.
005800*10/27/08  NTS  CLEANUP ONLY - NO LOGIC CHANGE.
005900*05/15/12  HRB  REVIEWED FOR SOX CONTROLS SIGN-OFF.  NO CHANGE.
006000*03/02/15  KTW  REPORT WAS CARRYING A FIVE-LINE PAGE HEADER AND
006100*               BREAKING TO A NEW ONE EVERY 55 LINES, RIGHT IN THE
006200*               MIDDLE OF THE BOND DESK'S ONE-LINE-PER-REQUEST FEED
006300*               TO THE NEXT SYSTEM.  PULLED ALL OF IT - 230/231,
006400*               PAGE-COUNT, LINE-COUNT, LINES-ON-PAGE, HEADING-
006500*               SUBSCRIPT - AND THE TOP-OF-FORM MNEMONIC THAT WENT
006600*               WITH IT.  SEE TICKET 15-0110.
006700*09/21/16  KTW  YIELD CAME OUT TRUNCATED, NOT ROUNDED - THE OLD CODE
006800*               CHOPPED GUESS-C TO 7 DECIMALS BEFORE THE HALF-UP
006900*               ROUND EVER RAN, SO THE ROUND HAD NOTHING LEFT TO
007000*               ROUND.  NOW ROUNDS STRAIGHT OFF GUESS-C.  ADDED A
007100*               BISECTION PRICE-DIFF TRACE TABLE (REDEFINES OF
007200*               DIFF-A/B/C) WHILE IN THERE, SAME IDEA AS THE GUESS
007300*               TABLE ON TICKET 04-0298.  SEE TICKET 16-0452.
007400*01/09/23  MRS  CW-DISCOUNT-FACTOR WAS ONLY 3 WHOLE DIGITS WIDE -
007500*               ON A LONG-MATURITY YIELD REQUEST THE BISECTION'S
007600*               500% OPENING GUESS RAN (1+RATE) ** YEARS PAST 999
007700*               AND THE FIELD WRAPPED, SILENTLY CORRUPTING THE
007800*               COUPON TOTAL FOR ANY YIELD REQUEST FOUR YEARS OR
007900*               LONGER AND SOME LONG-MATURITY PRICE REQUESTS AT A
008000*               HIGH RATE.  WIDENED THE FIELD TO 15 WHOLE DIGITS
008100*               AND ADDED AN ON SIZE ERROR CLAUSE WHEREVER IT IS
008200*               COMPUTED (330, 332, 341) SO A MATURITY/RATE PAIR
008300*               THAT STILL OUTGROWS IT FLOORS TO ZERO INSTEAD OF
008400*               WRAPPING AROUND - A DISCOUNT FACTOR THAT BIG MEANS
008500*               THAT YEAR'S CASH FLOW IS WORTH NEXT TO NOTHING
008600*               ANYWAY.  SEE TICKET 23-0091.
008700*----------------------------------------------------------------
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000*----------------------------------------------------------------
009100*CLASS REQUEST-TYPE-CODE IS DEFINED BELOW SO 320-EDIT-REQUEST-TYPE
009200*AND 350-BUILD-RESULT-LINE CAN TEST RQ-TYPE WITH ONE CONDITION
009300*INSTEAD OF AN "= P" OR "= Y" PAIR EVERY TIME.  REQFILE/RESFILE
009400*ARE THE LOGICAL NAMES THE JCL STEP BELOW BINDS TO THE ACTUAL
009500*DSNS - NOTHING IN THIS PROGRAM EVER NAMES A DATASET DIRECTLY.
009600*----------------------------------------------------------------
009700 SPECIAL-NAMES.
009800     CLASS REQUEST-TYPE-CODE IS "P" "Y".
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT REQUEST-FILE ASSIGN TO REQFILE
010200     ORGANIZATION IS LINE SEQUENTIAL.
010300*
010400     SELECT RESULT-FILE ASSIGN TO RESFILE
010500     ORGANIZATION IS LINE SEQUENTIAL.
010600*
010700*----------------------------------------------------------------
010800*SAMPLE RUN CARDS BELOW FOR OPERATIONS - NOT PART OF THE SOURCE
010900*MEMBER ITSELF, JUST KEPT HERE SO WHOEVER PICKS UP THIS PROGRAM
011000*NEXT DOES NOT HAVE TO GO HUNTING THE PROC LIBRARY FOR THE DD
011100*NAMES REQFILE/RESFILE EXPECT.
011200*----------------------------------------------------------------
011300*BONDCALJ
011400*//BONDCALC  JOB 1,NOTIFY=&SYSUID
011500*//***************************************************/
011600*//COBRUN  EXEC IGYWCL
011700*//COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(BONDCALC),DISP=SHR
011800*//LKED.SYSLMOD DD DSN=&SYSUID..LOAD(BONDCALC),DISP=SHR
011900*//***************************************************/
012000*// IF RC = 0 THEN
012100*//***************************************************/
012200*//RUN     EXEC PGM=BONDCALC
012300*//STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
012400*//REQFILE   DD DSN=SETTLE.BOND.REQUESTS,DISP=SHR
012500*//RESFILE   DD DSN=&SYSUID..OUTPUT(BONDCALC),DISP=SHR
012600*//SYSOUT    DD SYSOUT=*,OUTLIM=15000
012700*//CEEDUMP   DD DUMMY
012800*//SYSUDUMP  DD DUMMY
012900*//***************************************************/
013000*// ELSE
013100*// ENDIF
013200*
013300*----------------------------------------------------------------
013400*EVERY RECORD LAYOUT BELOW CARRIES ITS OWN FILLER, EVEN WHEN THE
013500*LAYOUT CAME OUT EVEN ON A FIELD BOUNDARY - THAT IS JUST HOW THIS
013600*SHOP HAS ALWAYS CUT A COPYBOOK, SO THE NEXT FIELD ADDED NEVER
013700*HAS TO RENUMBER ANYTHING BELOW IT.
013800*----------------------------------------------------------------
013900 DATA DIVISION.
014000 FILE SECTION.
014100*----------------------------------------------------------------
014200*REQUEST-FILE - ONE CALCULATION REQUEST PER LINE, FIXED 41 BYTES,
014300*FED DAILY FROM THE SETTLEMENTS SYSTEM.  EVERY BYTE OF THIS
014400*LAYOUT IS SPOKEN FOR BY THE INTERCHANGE FORMAT - NO FILLER IS
014500*CARRIED IN THIS ONE RECORD BECAUSE SETTLEMENTS OWNS THE LAYOUT
014600*AND WILL NOT RESERVE EXPANSION SPACE FOR US.
014700*----------------------------------------------------------------
014800 FD  REQUEST-FILE RECORD CONTAINS 41 CHARACTERS
014900     RECORDING MODE IS F.
015000 01  REQUEST-RECORD.
015100*       "P" FOR A PRICE REQUEST, "Y" FOR A YIELD REQUEST.  ANY
015200*       OTHER BYTE HERE IS A SETTLEMENTS FEED ERROR - CAUGHT BY
015300*       320-EDIT-REQUEST-TYPE, NOT HERE.
015400     05  RQ-TYPE             PIC X(01).
015500     05  RQ-COUPON           PIC S9(03)V9(07).
015600     05  RQ-YEARS            PIC S9(03).
015700     05  RQ-FACE             PIC S9(09)V9(02).
015800*       DISCOUNT RATE ON A PRICE REQUEST, OBSERVED MARKET PRICE
015900*       ON A YIELD REQUEST - ONE BYTE RANGE, TWO MEANINGS,
016000*       DRIVEN OFF RQ-TYPE.
016100     05  RQ-RATE-OR-PRICE    PIC S9(09)V9(07).
016200*
016300*RESULT-FILE IS ONE FLAT 132-BYTE PRINT LINE PER RECORD, BUILT
016400*IN RESULT-DETAIL-LINE OR TRAILER-LINE BELOW AND MOVED HERE
016500*JUST BEFORE THE WRITE.
016600 FD  RESULT-FILE RECORDING MODE F.
016700 01  RESULT-REC              PIC X(132).
016800*
016900 WORKING-STORAGE SECTION.
017000*ALL RUN COUNTERS AND SUBSCRIPTS IN THIS SECTION ARE DECLARED
017100*COMP - THIS SHOP HAS NEVER KEPT A LOOP CONTROL OR A TALLY IN
017200*DISPLAY USAGE, EVEN ON A SMALL BATCH JOB LIKE THIS ONE.
017300*----------------------------------------------------------------
017400*DETAIL LINE BUILT HERE, THEN MOVED TO RESULT-REC FOR THE WRITE -
017500*SAME HABIT AS THE OLD TOP-ACCOUNTS REPORT (BUILD IN WORKING-
017600*STORAGE, MOVE ONCE, WRITE ONCE).
017700*----------------------------------------------------------------
017800 01  RESULT-DETAIL-LINE.
017900     05  RD-SEQ              PIC 9(05).
018000     05  FILLER              PIC X(02) VALUE SPACES.
018100     05  RD-TYPE             PIC X(05).
018200     05  FILLER              PIC X(02) VALUE SPACES.
018300     05  RD-COUPON           PIC Z9.9(07).
018400     05  FILLER              PIC X(02) VALUE SPACES.
018500     05  RD-YEARS            PIC ZZ9.
018600     05  FILLER              PIC X(02) VALUE SPACES.
018700     05  RD-FACE             PIC ZZZZZZZZ9.99.
018800     05  FILLER              PIC X(02) VALUE SPACES.
018900     05  RD-INPUT            PIC ZZZZZZZZ9.9(07).
019000     05  FILLER              PIC X(02) VALUE SPACES.
019100     05  RD-RESULT           PIC ZZZZZZZZ9.9(07).
019200     05  FILLER              PIC X(02) VALUE SPACES.
019300     05  RD-ERROR-FLAG       PIC X(01).
019400     05  FILLER              PIC X(48) VALUE SPACES.
019500*
019600*TRAILER-LINE IS THE RUN'S ONE CONTROL TOTAL RECORD, WRITTEN BY
019700*400-WRITE-TRAILER-LINE AFTER THE LAST DETAIL LINE - LABELED
019800*FIELDS SO THE BOND DESK CAN READ THE TOTALS OFF THE REPORT
019900*WITHOUT A LAYOUT SHEET IN HAND.
020000 01  TRAILER-LINE.
020100     05  FILLER              PIC X(20)
020200                              VALUE "TOTAL REQUESTS    : ".
020300     05  TL-RUN-COUNT        PIC ZZZZ9.
020400     05  FILLER              PIC X(04) VALUE SPACES.
020500     05  FILLER              PIC X(20)
020600                              VALUE "PRICE REQUESTS    : ".
020700     05  TL-PRICE-COUNT      PIC ZZZZ9.
020800     05  FILLER              PIC X(04) VALUE SPACES.
020900     05  FILLER              PIC X(20)
021000                              VALUE "YIELD REQUESTS    : ".
021100     05  TL-YIELD-COUNT      PIC ZZZZ9.
021200     05  FILLER              PIC X(04) VALUE SPACES.
021300     05  FILLER              PIC X(20)
021400                              VALUE "ERROR REQUESTS    : ".
021500     05  TL-ERROR-COUNT      PIC ZZZZ9.
021600     05  FILLER              PIC X(20) VALUE SPACES.
021700*
021800*RUN DATE/TIME WORK AREA.  THE 2-DIGIT-YEAR VIEW BELOW IS DEAD
021900*SINCE THE Y2K FIX (SEE CHANGE LOG 12/02/98) BUT IS KEPT AS A
022000*REDEFINES FOR THE OLD TRACE DISPLAY IN 110-OBTAIN-CURRENT-DATE.
022100 01  CURRENT-DATE-AND-TIME.
022200     05  CDT-YEAR            PIC 9(04).
022300     05  CDT-MONTH           PIC 9(02).
022400     05  CDT-DAY             PIC 9(02).
022500     05  CDT-HOUR            PIC 9(02).
022600     05  CDT-MINUTE          PIC 9(02).
022700     05  CDT-SECOND          PIC 9(02).
022800     05  FILLER              PIC X(09).
022900 01  OLD-CURRENT-DATE-TIME-VIEW REDEFINES
023000         CURRENT-DATE-AND-TIME.
023100     05  OLD-CDT-YEAR-2      PIC 9(02).
023200     05  FILLER              PIC X(19).
023300*
023400*CALCPRICE / CALCYIELD WORK FIELDS.  COUPON, FACE, RATE AND PRICE
023500*ALL CARRY 7 DECIMALS TO MATCH THE REQUEST/RESULT RECORDS; THE
023600*INTERMEDIATE WORK FIELDS BELOW CARRY 9 DECIMALS SO THE FINAL
023700*HALF-UP ROUNDING TO 7 PLACES LINES UP WITH THE DESK'S
023800*SPREADSHEET (CHANGE LOG 04/11/95).  CW-DISCOUNT-FACTOR CARRIES
023900*15 WHOLE-NUMBER DIGITS, NOT 3, BECAUSE IT HOLDS (1+RATE) RAISED
024000*TO THE YEAR, AND A LONG MATURITY AT A HIGH RATE RUNS THAT UP
024100*FAST - SEE TICKET 23-0091 AND THE SIZE ERROR GUARDS IN 330,
024200*332, AND 341 BELOW THAT CATCH WHATEVER STILL OUTGROWS IT.
024300 01  CALC-WORK-FIELDS.
024400     05  CW-COUPON-CASH-FLOW PIC S9(12)V9(09).
024500     05  CW-DISCOUNT-FACTOR  PIC S9(15)V9(09).
024600     05  CW-ONE-PLUS-RATE    PIC S9(03)V9(09).
024700     05  CW-TOTAL-COUPON     PIC S9(15)V9(09).
024800     05  CW-PRINCIPAL-VALUE  PIC S9(15)V9(09).
024900     05  CW-PRICE-UNROUNDED  PIC S9(15)V9(09).
025000     05  CW-PRICE-CHECK      PIC S9(15)V9(09).
025100     05  CW-PRICE-ROUNDED    PIC S9(09)V9(07).
025200     05  CW-TRIAL-RATE       PIC S9(03)V9(09).
025300     05  FILLER              PIC X(08) VALUE SPACES.
025400*
025500*GUESS-A/B/C - NO FILLER CARRIED HERE, SAME AS THE REQUEST RECORD,
025600*SINCE EVERY BYTE OF THIS GROUP IS ACCOUNTED FOR BY THE 3-ENTRY TRACE
025700*TABLE REDEFINING IT BELOW (TICKET 04-0298) - A PAD BYTE HERE WOULD
025800*THROW THE TABLE OFF ITS ENTRY BOUNDARIES.
025900 01  BISECTION-GUESSES.
026000     05  WS-GUESS-A          PIC S9(03)V9(09).
026100     05  WS-GUESS-B          PIC S9(03)V9(09).
026200     05  WS-GUESS-C          PIC S9(03)V9(09).
026300 01  BISECTION-GUESSES-TABLE REDEFINES BISECTION-GUESSES.
026400     05  WS-GUESS-TBL        PIC S9(03)V9(09) OCCURS 3 TIMES.
026500*
026600*DIFF-A/B/C - NO FILLER CARRIED HERE EITHER, SAME REASON AS THE
026700*GUESS GROUP ABOVE - REDEFINED BELOW AS A 3-ENTRY TRACE TABLE SO
026800*342-BISECTION-STEP CAN BE WATCHED UNDER A DEBUGGER WITHOUT THREE
026900*SEPARATE DATA-NAME BREAKPOINTS (TICKET 16-0452).
027000 01  BISECTION-PRICE-DIFFS.
027100     05  WS-PRICE-DIFF-A     PIC S9(15)V9(09).
027200     05  WS-PRICE-DIFF-B     PIC S9(15)V9(09).
027300     05  WS-PRICE-DIFF-C     PIC S9(15)V9(09).
027400 01  BISECTION-DIFFS-TABLE REDEFINES BISECTION-PRICE-DIFFS.
027500     05  WS-DIFF-TBL         PIC S9(15)V9(09) OCCURS 3 TIMES.
027600*
027700 01  BISECTION-YIELD-WORK.
027800     05  WS-YIELD-RESULT     PIC S9(09)V9(07).
027900     05  WS-DIFF-TO-TEST     PIC S9(15)V9(09).
028000     05  WS-ABS-DIFF         PIC S9(15)V9(09).
028100     05  FILLER              PIC X(04) VALUE SPACES.
028200*
028300*TOLERANCE-AMOUNT IS THE BISECTION'S STOPPING RULE - ONCE A TRIAL
028400*PRICE LANDS WITHIN 0.0000001 OF THE OBSERVED MARKET PRICE THE
028500*SEARCH CALLS IT CONVERGED AND HANDS BACK THAT GUESS AS THE YIELD.
028600 77  TOLERANCE-AMOUNT        PIC S9V9(07)
028700                              VALUE 0.0000001.
028800*CONVERGED-SWITCH IS FLIPPED INSIDE 342-BISECTION-STEP THE MOMENT
028900*ONE OF THE THREE GUESSES CLEARS TOLERANCE; IT IS WHAT LETS
029000*340-CALC-YIELD'S PERFORM ... UNTIL DROP OUT OF THE LOOP.
029100 77  CONVERGED-SWITCH        PIC X VALUE "N".
029200     88  PRICE-CONVERGED          VALUE "Y".
029300*       TWO ONE-BYTE SWITCHES IN THIS PROGRAM, EACH WITH ITS OWN
029400*       88-LEVEL CONDITION NAME - THE SAME HABIT THIS SHOP USES
029500*       ON EVERY BATCH PROGRAM SO A PERFORM ... UNTIL READS LIKE
029600*       ENGLISH INSTEAD OF A LITERAL COMPARE.
029700*EOF-SWITCH IS THE ONLY THING 000-MAIN-CONTROL WATCHES TO KNOW
029800*WHEN THE REQUEST FEED HAS RUN DRY.
029900 77  EOF-SWITCH               PIC X VALUE "N".
030000     88  EOF                      VALUE "Y".
030100*
030200*YEAR-SUBSCRIPT DRIVES THE YEAR-BY-YEAR COUPON LOOP IN
030300*331-SUM-COUPON-STREAM; ITERATION-COUNT/ITERATION-MAX CAP THE
030400*BISECTION SEARCH AT 200 PASSES SO A BAD COUPON/FACE/RATE
030500*COMBINATION CANNOT HANG THE JOB OVERNIGHT (TICKET 93-0611).
030600 01  YEAR-SUBSCRIPT           PIC S9(05) COMP.
030700 01  ITERATION-COUNT          PIC S9(05) COMP VALUE ZERO.
030800 77  ITERATION-MAX            PIC S9(05) COMP VALUE +200.
030900*RUN-COUNT/PRICE-COUNT/YIELD-COUNT/ERROR-COUNT ARE THE RUN'S
031000*CONTROL TOTALS - THEY FEED BOTH RD-SEQ ON EVERY DETAIL LINE AND
031100*THE TRAILER LINE 400-WRITE-TRAILER-LINE BUILDS AT END OF FILE.
031200 01  RUN-COUNT                PIC S9(05) COMP VALUE ZERO.
031300 01  PRICE-COUNT               PIC S9(05) COMP VALUE ZERO.
031400 01  YIELD-COUNT               PIC S9(05) COMP VALUE ZERO.
031500 01  ERROR-COUNT               PIC S9(05) COMP VALUE ZERO.
031600*
031700*****************************************************************
031800 PROCEDURE DIVISION.
031900*****************************************************************
032000*PARAGRAPH NUMBERING KEY -
032100*  000-    MAINLINE.
032200*  1XX-    ONE-TIME RUN SETUP (COUNTERS, CLOCK).
032300*  2XX-    FILE OPEN/CLOSE.
032400*  3XX-    PER-REQUEST PROCESSING - 300 DRIVES THE LOOP, 31X READS
032500*          AND EDITS, 32X/33X/34X DO THE PRICE AND YIELD MATH, 35X/
032600*          36X BUILD AND WRITE THE DETAIL LINE.
032700*  4XX-    END-OF-RUN CONTROL TOTALS.
032800*  5XX-    SHUTDOWN.
032900*SAME SCHEME THE OLD TOP-ACCOUNTS REPORT USED, CARRIED OVER HERE
033000*SO ANYONE WHO HAS WORKED ON THAT PROGRAM CAN FIND THEIR WAY
033100*AROUND THIS ONE.
033200*****************************************************************
033300 000-MAIN-CONTROL.
033400     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
033500     PERFORM 200-OPEN-FILES THRU 200-EXIT.
033600     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT
033700         UNTIL EOF.
033800     PERFORM 400-WRITE-TRAILER-LINE THRU 400-EXIT.
033900     PERFORM 500-CLOSE-FILES THRU 500-EXIT.
034000     STOP RUN.
034100*
034200 100-INITIALIZE-RUN.
034300     MOVE ZERO TO RUN-COUNT PRICE-COUNT
034400                   YIELD-COUNT ERROR-COUNT.
034500     MOVE "N" TO EOF-SWITCH.
034600     PERFORM 110-OBTAIN-CURRENT-DATE THRU 110-EXIT.
034700 100-EXIT.
034800     EXIT.
034900*
035000*RUN-START TIMESTAMP TO SYSOUT - THE OLD HEADER LINE THIS USED
035100*TO FEED WAS PULLED ON TICKET 15-0110, BUT OPERATIONS STILL
035200*WANTS A START-OF-JOB MARKER IN THE JOB LOG FOR THE RUN BOOK.
035300 110-OBTAIN-CURRENT-DATE.
035400     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
035500     DISPLAY "BONDCALC - RUN STARTED " CDT-MONTH "/" CDT-DAY "/"
035600         CDT-YEAR " " CDT-HOUR ":" CDT-MINUTE ":" CDT-SECOND.
035700 110-EXIT.
035800     EXIT.
035900*
036000*OPEN THE SETTLEMENTS FEED FOR INPUT AND THE REPORT FOR OUTPUT.
036100*NOTHING ELSE TO SET UP - NO SORT STEP, NO MASTER FILE TO MATCH
036200*AGAINST, JUST THE TWO FILES.
036300 200-OPEN-FILES.
036400     OPEN INPUT  REQUEST-FILE.
036500     OPEN OUTPUT RESULT-FILE.
036600 200-EXIT.
036700     EXIT.
036800*
036900*MAIN REQUEST LOOP - ONE READ, ONE DISPATCH, ONE WRITE PER
037000*REQUEST, EXACTLY LIKE 120-CREATE-REPORT IN THE OLD PROGRAM.  NO
037100*HEADER LINES AND NO PAGE BREAK - THE BOND DESK'S FEED IS ONE
037200*DETAIL LINE PER REQUEST, PERIOD.  SEE TICKET 15-0110.
037300 300-PROCESS-REQUESTS.
037400     PERFORM 310-READ-REQUEST-RECORD THRU 310-EXIT.
037500     IF EOF
037600         GO TO 300-EXIT
037700     END-IF.
037800     ADD 1 TO RUN-COUNT.
037900     PERFORM 320-EDIT-REQUEST-TYPE THRU 320-EXIT.
038000     PERFORM 350-BUILD-RESULT-LINE THRU 350-EXIT.
038100     PERFORM 360-WRITE-RESULT-RECORD THRU 360-EXIT.
038200 300-EXIT.
038300     EXIT.
038400*
038500*PLAIN SEQUENTIAL READ - NO KEY, NO RECORD MATCHING, JUST NEXT
038600*REQUEST OFF THE SETTLEMENTS FEED IN WHATEVER ORDER IT ARRIVED IN.
038700 310-READ-REQUEST-RECORD.
038800     READ REQUEST-FILE
038900         AT END
039000             MOVE "Y" TO EOF-SWITCH
039100     END-READ.
039200 310-EXIT.
039300     EXIT.
039400*
039500*REQUEST TYPE EDIT - THE ONE PIECE OF BATCH STRUCTURE THAT HAS NO
039600*DESK-CALCULATOR COUNTERPART (ADDED 11/14/89, SEE CHANGE LOG).  A
039700*VALID TYPE OF "P" OR "Y" GOES ON TO THE CALCULATION; ANYTHING ELSE
039800*COUNTS AS AN ERROR RECORD AND SKIPS THE MATH ENTIRELY.
039900 320-EDIT-REQUEST-TYPE.
040000*       EVALUATE, NOT A SERIES OF IFS - THIS SHOP'S HOUSE STYLE
040100*       FOR ANY THREE-OR-MORE-WAY BRANCH ON ONE DATA ITEM.
040200     IF RQ-TYPE IS REQUEST-TYPE-CODE
040300         EVALUATE RQ-TYPE
040400             WHEN "P"
040500*                   DISCOUNT RATE SUPPLIED - SOLVE FOR PRICE.
040600                 ADD 1 TO PRICE-COUNT
040700                 PERFORM 330-CALC-PRICE THRU 330-EXIT
040800             WHEN "Y"
040900*                   MARKET PRICE SUPPLIED - SOLVE FOR YIELD.
041000                 ADD 1 TO YIELD-COUNT
041100                 PERFORM 340-CALC-YIELD THRU 340-EXIT
041200         END-EVALUATE
041300     ELSE
041400*           UNRECOGNIZED TYPE CODE - NO CALCULATION IS ATTEMPTED,
041500*           THE ZEROED RESULT FIELDS BELOW GO OUT WITH THE "E" FLAG
041600*           350-BUILD-RESULT-LINE SETS FROM THIS SAME FALSE BRANCH.
041700         ADD 1 TO ERROR-COUNT
041800         MOVE ZERO TO CW-PRICE-ROUNDED
041900         MOVE ZERO TO WS-YIELD-RESULT
042000     END-IF.
042100 320-EXIT.
042200     EXIT.
042300*
042400*CALCPRICE - PRICE = DISCOUNTED COUPON STREAM + DISCOUNTED
042500*PRINCIPAL.  A MATURED BOND (YEARS = 0) JUST RETURNS FACE VALUE -
042600*THERE IS NOTHING LEFT TO DISCOUNT (FIX OF 07/02/88).  THE
042700*PRINCIPAL'S DISCOUNT FACTOR GETS THE SAME SIZE ERROR GUARD AS
042800*THE COUPON STREAM BELOW - SEE TICKET 23-0091.
042900 330-CALC-PRICE.
043000     IF RQ-YEARS = ZERO
043100         MOVE RQ-FACE TO CW-PRICE-UNROUNDED
043200     ELSE
043300         COMPUTE CW-COUPON-CASH-FLOW =
043400             RQ-COUPON * RQ-FACE
043500         PERFORM 331-SUM-COUPON-STREAM THRU 331-EXIT
043600         COMPUTE CW-ONE-PLUS-RATE = 1 + RQ-RATE-OR-PRICE
043700         COMPUTE CW-DISCOUNT-FACTOR =
043800             CW-ONE-PLUS-RATE ** RQ-YEARS
043900             ON SIZE ERROR
044000                 MOVE ZERO TO CW-DISCOUNT-FACTOR
044100         END-COMPUTE
044200         IF CW-DISCOUNT-FACTOR = ZERO
044300             MOVE ZERO TO CW-PRINCIPAL-VALUE
044400         ELSE
044500             COMPUTE CW-PRINCIPAL-VALUE ROUNDED =
044600                 RQ-FACE / CW-DISCOUNT-FACTOR
044700         END-IF
044800         COMPUTE CW-PRICE-UNROUNDED =
044900             CW-TOTAL-COUPON + CW-PRINCIPAL-VALUE
045000     END-IF.
045100*       FINAL ROUND TO 7 DECIMALS HAPPENS EXACTLY ONCE, HERE -
045200*       EVERYTHING UPSTREAM STAYS AT THE FULL 9-DECIMAL WORK
045300*       FIELD WIDTH SO ROUNDING ERROR CANNOT CREEP IN A PENNY AT
045400*       A TIME ACROSS THE COUPON LOOP (CHANGE LOG 04/11/95).
045500     COMPUTE CW-PRICE-ROUNDED ROUNDED = CW-PRICE-UNROUNDED.
045600 330-EXIT.
045700     EXIT.
045800*
045900*SUM-COUPON-STREAM - ITERATIVE YEAR-BY-YEAR DISCOUNTING LOOP.  NO
046000*PRIOR DESK-CALCULATOR SHORTCUT TO CARRY OVER HERE - THIS LOOP
046100*JUST WALKS YEAR 1 THROUGH YEAR RQ-YEARS, ADDING UP EACH YEAR'S
046200*DISCOUNTED COUPON CASH FLOW ONE AT A TIME.
046300 331-SUM-COUPON-STREAM.
046400     MOVE ZERO TO CW-TOTAL-COUPON.
046500     COMPUTE CW-ONE-PLUS-RATE = 1 + RQ-RATE-OR-PRICE.
046600*       PERFORM ... VARYING, NOT AN INLINE PERFORM ... END-PERFORM -
046700*       THIS SHOP ALWAYS DROPS A LOOP BODY INTO ITS OWN NUMBERED
046800*       PARAGRAPH SO IT CAN BE PERFORMED FROM MORE THAN ONE PLACE,
046900*       WHICH 332 ALREADY IS (SEE 341-PRICE-AT-RATE BELOW).
047000     PERFORM 332-ADD-ONE-YEAR-COUPON THRU 332-EXIT
047100         VARYING YEAR-SUBSCRIPT FROM 1 BY 1
047200         UNTIL YEAR-SUBSCRIPT > RQ-YEARS.
047300 331-EXIT.
047400     EXIT.
047500*
047600*A HIGH GUESS-A (THE BISECTION STARTS AT 500%, SEE 340-CALC-YIELD)
047700*OR A LARGE RQ-RATE-OR-PRICE ON AN ORDINARY PRICE REQUEST CAN RUN
047800*CW-ONE-PLUS-RATE UP ENOUGH THAT RAISING IT TO A LONG MATURITY'S
047900*POWER OUTGROWS EVEN THE WIDENED CW-DISCOUNT-FACTOR FIELD.  WHEN
048000*THAT HAPPENS THE YEAR'S COUPON IS SO FAR OUT ON THE DISCOUNT
048100*CURVE IT IS WORTH NOTHING TO THE TOTAL ANYWAY, SO THE SIZE ERROR
048200*CLAUSE FLOORS THE FACTOR TO ZERO AND THE YEAR IS SKIPPED, RATHER
048300*THAN LETTING A WRAPPED-AROUND FACTOR CORRUPT THE RUNNING TOTAL
048400*OR DIVIDE BY IT.  SEE TICKET 23-0091.
048500 332-ADD-ONE-YEAR-COUPON.
048600     COMPUTE CW-DISCOUNT-FACTOR =
048700         CW-ONE-PLUS-RATE ** YEAR-SUBSCRIPT
048800         ON SIZE ERROR
048900             MOVE ZERO TO CW-DISCOUNT-FACTOR
049000     END-COMPUTE.
049100     IF CW-DISCOUNT-FACTOR NOT = ZERO
049200         COMPUTE CW-TOTAL-COUPON =
049300             CW-TOTAL-COUPON +
049400                 (CW-COUPON-CASH-FLOW / CW-DISCOUNT-FACTOR)
049500     END-IF.
049600 332-EXIT.
049700     EXIT.
049800*
049900*CALCYIELD - BISECTION SEARCH FOR THE RATE AT WHICH CALCPRICE
050000*(UNROUNDED) EQUALS THE OBSERVED MARKET PRICE.  REWORKED 09/23/93
050100*(TICKET 93-0611) TO CARRY AN ITERATION CAP AFTER A BAD TEST FEED
050200*HUNG THE OVERNIGHT JOB - NOTHING IN THE OLD DESK PROCEDURE CAPPED
050300*THE NUMBER OF TRIES, BUT A BATCH JOB CANNOT BE ALLOWED TO SPIN
050400*FOREVER.  FINAL YIELD IS ROUNDED HALF-UP TO 7 DECIMALS RIGHT OFF
050500*GUESS-C BELOW, NOT CHOPPED FIRST - SEE TICKET 16-0452.
050600 340-CALC-YIELD.
050700     IF RQ-YEARS = ZERO
050800*           A ZERO-YEAR BOND HAS NO TIME VALUE OF MONEY TO SOLVE
050900*           FOR - THERE IS NO RATE TO BISECT ON, SO YIELD IS ZERO.
051000         MOVE ZERO TO WS-YIELD-RESULT
051100     ELSE
051200*           BRACKET THE SEARCH BETWEEN 0% AND 500% - THE BOND DESK
051300*           HAS NEVER SEEN A YIELD OUTSIDE THAT RANGE AND THE OLD
051400*           DESK WORKSHEET USED THE SAME TWO BOUNDS.
051500         MOVE 5.0 TO WS-GUESS-A
051600         MOVE 0.0 TO WS-GUESS-B
051700         MOVE ZERO TO ITERATION-COUNT
051800         MOVE "N" TO CONVERGED-SWITCH
051900         PERFORM 342-BISECTION-STEP THRU 342-EXIT
052000             UNTIL PRICE-CONVERGED
052100                OR ITERATION-COUNT > ITERATION-MAX
052200*           FALLING OUT ON THE ITERATION CAP RATHER THAN
052300*           CONVERGENCE LEAVES GUESS-C AS THE BEST GUESS SO FAR -
052400*           CLOSE ENOUGH FOR THE REPORT, SEE TICKET 93-0611.
052500         COMPUTE WS-YIELD-RESULT ROUNDED = WS-GUESS-C
052600     END-IF.
052700 340-EXIT.
052800     EXIT.
052900*
053000*PRICE-AT-RATE IS CALLED ONCE PER BISECTION GUESS - AT THE TOP OF
053100*THE SEARCH CW-TRIAL-RATE IS GUESS-A, 500%, SO THE SAME SIZE ERROR
053200*GUARD ON THE DISCOUNT FACTOR AS 330/332 IS NEEDED HERE TOO.  SEE
053300*TICKET 23-0091.
053400 341-PRICE-AT-RATE.
053500     IF RQ-YEARS = ZERO
053600         MOVE RQ-FACE TO CW-PRICE-CHECK
053700     ELSE
053800         COMPUTE CW-COUPON-CASH-FLOW = RQ-COUPON * RQ-FACE
053900         COMPUTE CW-ONE-PLUS-RATE = 1 + CW-TRIAL-RATE
054000         MOVE ZERO TO CW-TOTAL-COUPON
054100         PERFORM 332-ADD-ONE-YEAR-COUPON THRU 332-EXIT
054200             VARYING YEAR-SUBSCRIPT FROM 1 BY 1
054300             UNTIL YEAR-SUBSCRIPT > RQ-YEARS
054400         COMPUTE CW-DISCOUNT-FACTOR =
054500             CW-ONE-PLUS-RATE ** RQ-YEARS
054600             ON SIZE ERROR
054700                 MOVE ZERO TO CW-DISCOUNT-FACTOR
054800         END-COMPUTE
054900         IF CW-DISCOUNT-FACTOR = ZERO
055000             MOVE ZERO TO CW-PRINCIPAL-VALUE
055100         ELSE
055200             COMPUTE CW-PRINCIPAL-VALUE =
055300                 RQ-FACE / CW-DISCOUNT-FACTOR
055400         END-IF
055500         COMPUTE CW-PRICE-CHECK =
055600             CW-TOTAL-COUPON + CW-PRINCIPAL-VALUE
055700     END-IF.
055800 341-EXIT.
055900     EXIT.
056000*
056100 342-BISECTION-STEP.
056200*           WS-GUESS-TBL AND WS-DIFF-TBL BELOW (BOTH REDEFINES,
056300*           SEE WORKING-STORAGE) GIVE A DEBUGGER ONE SUBSCRIPTED
056400*           NAME TO WATCH ACROSS ALL THREE GUESSES INSTEAD OF
056500*           THREE SEPARATE BREAKPOINTS - TICKETS 04-0298/16-0452.
056600     ADD 1 TO ITERATION-COUNT.
056700*           PRICE OUT GUESS-A, GUESS-B AND THEIR MIDPOINT GUESS-C,
056800*           EACH AGAINST THE OBSERVED MARKET PRICE, SO WE HAVE
056900*           THREE SIGNED DIFFERENCES TO BRACKET THE ROOT WITH.
057000     MOVE WS-GUESS-A TO CW-TRIAL-RATE.
057100     PERFORM 341-PRICE-AT-RATE THRU 341-EXIT.
057200     COMPUTE WS-PRICE-DIFF-A =
057300         CW-PRICE-CHECK - RQ-RATE-OR-PRICE.
057400     MOVE WS-GUESS-B TO CW-TRIAL-RATE.
057500     PERFORM 341-PRICE-AT-RATE THRU 341-EXIT.
057600     COMPUTE WS-PRICE-DIFF-B =
057700         CW-PRICE-CHECK - RQ-RATE-OR-PRICE.
057800     COMPUTE WS-GUESS-C = (WS-GUESS-A + WS-GUESS-B) / 2.
057900     MOVE WS-GUESS-C TO CW-TRIAL-RATE.
058000     PERFORM 341-PRICE-AT-RATE THRU 341-EXIT.
058100     COMPUTE WS-PRICE-DIFF-C =
058200         CW-PRICE-CHECK - RQ-RATE-OR-PRICE.
058300*           IF GUESS-A ITSELF IS ALREADY WITHIN TOLERANCE, TAKE IT
058400*           AND STOP - NO NEED TO NARROW THE BRACKET ANY FURTHER.
058500     MOVE WS-PRICE-DIFF-A TO WS-DIFF-TO-TEST.
058600     PERFORM 343-ABSOLUTE-VALUE THRU 343-EXIT.
058700     IF WS-ABS-DIFF < TOLERANCE-AMOUNT
058800         MOVE WS-GUESS-A TO WS-GUESS-C
058900         SET PRICE-CONVERGED TO TRUE
059000     ELSE
059100*               SAME CHECK AGAINST GUESS-B.
059200         MOVE WS-PRICE-DIFF-B TO WS-DIFF-TO-TEST
059300         PERFORM 343-ABSOLUTE-VALUE THRU 343-EXIT
059400         IF WS-ABS-DIFF < TOLERANCE-AMOUNT
059500             MOVE WS-GUESS-B TO WS-GUESS-C
059600             SET PRICE-CONVERGED TO TRUE
059700         ELSE
059800*                   AND FINALLY AGAINST THE MIDPOINT, GUESS-C -
059900*                   THIS IS THE CHECK THAT USUALLY FIRES.
060000             MOVE WS-PRICE-DIFF-C TO WS-DIFF-TO-TEST
060100             PERFORM 343-ABSOLUTE-VALUE THRU 343-EXIT
060200             IF WS-ABS-DIFF < TOLERANCE-AMOUNT
060300                 SET PRICE-CONVERGED TO TRUE
060400             ELSE
060500*                       NO GUESS CLEARED TOLERANCE YET - NARROW
060600*                       THE BRACKET TOWARD WHICHEVER HALF THE
060700*                       SIGN FLIP SAYS THE ROOT IS HIDING IN.
060800                 IF (WS-PRICE-DIFF-A * WS-PRICE-DIFF-C) < ZERO
060900                     MOVE WS-GUESS-C TO WS-GUESS-B
061000                 ELSE
061100                     IF (WS-PRICE-DIFF-B * WS-PRICE-DIFF-C)
061200                           < ZERO
061300                         MOVE WS-GUESS-C TO WS-GUESS-A
061400                     END-IF
061500                 END-IF
061600             END-IF
061700         END-IF
061800     END-IF.
061900 342-EXIT.
062000     EXIT.
062100*
062200*ABSOLUTE VALUE OF A PRICE DIFFERENCE - NO FUNCTION ABS IN THIS SHOP'S
062300*CODE, SO THE SIGN TEST IS SPELLED OUT THE SAME AS ANY OTHER CHECK ON
062400*THIS PROGRAM.
062500 343-ABSOLUTE-VALUE.
062600     IF WS-DIFF-TO-TEST < ZERO
062700         COMPUTE WS-ABS-DIFF = ZERO - WS-DIFF-TO-TEST
062800     ELSE
062900         MOVE WS-DIFF-TO-TEST TO WS-ABS-DIFF
063000     END-IF.
063100 343-EXIT.
063200     EXIT.
063300*
063400*DETAIL LINE - ECHOES THE REQUEST AND CARRIES WHICHEVER RESULT
063500*320/330/340 COMPUTED.  "OTHER" REQUEST TYPES CARRY ZERO RESULT
063600*AND THE "E" FLAG (RULE ADDED 11/14/89).
063700 350-BUILD-RESULT-LINE.
063800     MOVE RUN-COUNT    TO RD-SEQ.
063900     MOVE RQ-COUPON    TO RD-COUPON.
064000     MOVE RQ-YEARS     TO RD-YEARS.
064100     MOVE RQ-FACE      TO RD-FACE.
064200     MOVE RQ-RATE-OR-PRICE TO RD-INPUT.
064300     MOVE SPACES       TO RD-ERROR-FLAG.
064400*           RD-INPUT CARRIES EITHER THE DISCOUNT RATE (PRICE
064500*           REQUESTS) OR THE OBSERVED MARKET PRICE (YIELD
064600*           REQUESTS) - SAME BYTE RANGE, DIFFERENT MEANING,
064700*           EXACTLY AS RQ-RATE-OR-PRICE CARRIES IT ON INPUT.
064800     IF RQ-TYPE IS REQUEST-TYPE-CODE
064900         EVALUATE RQ-TYPE
065000             WHEN "P"
065100                 MOVE "PRICE" TO RD-TYPE
065200                 MOVE CW-PRICE-ROUNDED TO RD-RESULT
065300             WHEN "Y"
065400                 MOVE "YIELD" TO RD-TYPE
065500                 MOVE WS-YIELD-RESULT TO RD-RESULT
065600         END-EVALUATE
065700     ELSE
065800         MOVE "ERROR" TO RD-TYPE
065900         MOVE ZERO TO RD-RESULT
066000         MOVE "E" TO RD-ERROR-FLAG
066100     END-IF.
066200 350-EXIT.
066300     EXIT.
066400*
066500*ONE MOVE, ONE WRITE - THE DETAIL LINE WAS ALREADY BUILT IN
066600*WORKING STORAGE ABOVE SO THE ONLY THING LEFT TO DO HERE IS PUT
066700*IT OUT ON THE REPORT.
066800 360-WRITE-RESULT-RECORD.
066900*       RESULT-REC IS DECLARED PIC X(132) IN THE FD - WIDER THAN
067000*       RESULT-DETAIL-LINE, SO THE TRAILING BYTES COME OUT SPACE
067100*       FILLED ON EVERY WRITE, WHICH IS WHAT THE BOND DESK WANTS
067200*       FOR A CLEAN RIGHT MARGIN ON THE PRINTED REPORT.
067300     MOVE RESULT-DETAIL-LINE TO RESULT-REC.
067400     WRITE RESULT-REC.
067500 360-EXIT.
067600     EXIT.
067700*
067800*END-OF-RUN CONTROL TOTAL LINE - THE RUN'S ONLY CONTROL BREAK,
067900*TAKEN AT END OF FILE SINCE THE WHOLE REQUEST FEED IS ONE FLAT
068000*GROUP WITH NO BREAK KEY IN IT.
068100 400-WRITE-TRAILER-LINE.
068200     MOVE RUN-COUNT    TO TL-RUN-COUNT.
068300     MOVE PRICE-COUNT  TO TL-PRICE-COUNT.
068400     MOVE YIELD-COUNT  TO TL-YIELD-COUNT.
068500     MOVE ERROR-COUNT  TO TL-ERROR-COUNT.
068600     MOVE TRAILER-LINE TO RESULT-REC.
068700     WRITE RESULT-REC.
068800 400-EXIT.
068900     EXIT.
069000*
069100*CLOSE BOTH FILES AND GO HOME - NOTHING ELSE FOR THIS PROGRAM TO
069200*CLEAN UP, NO TEMP WORK FILES, NO SORT WORK AREAS.
069300 500-CLOSE-FILES.
069400     CLOSE REQUEST-FILE.
069500     CLOSE RESULT-FILE.
069600 500-EXIT.
069700     EXIT.
